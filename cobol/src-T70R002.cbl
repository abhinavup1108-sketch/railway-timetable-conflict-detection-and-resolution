000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. T70R002.
000400 AUTHOR.        FERRARI.
000500 INSTALLATION.  MI2457 DATA CENTER.
000600 DATE-WRITTEN.  OCTOBER 1986.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* T70R002
001100* **++ routine richiamata da T70R001 - scansione a coppie
001200*      dell'orario per individuare i treni in conflitto sulla
001300*      stessa banchina con intervalli di occupazione che si
001400*      sovrappongono. scrive le coppie rilevate in CF-TABLE
001500*      nello stesso ordine del doppio ciclo (indice esterno
001600*      crescente, indice interno crescente).
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* DATA       AUT  RICHIESTA   DESCRIZIONE
002100*----------------------------------------------------------------
002200* 1986-10-14 FR   RTCS-014    PRIMA EMISSIONE - CONFRONTO A
002300*                             COPPIE SU STESSA BANCHINA
002400* 1987-02-03 FR   RTCS-017    AGGIUNTO TEST SOVRAPPOSIZIONE CON
002500*                             DISEGUAGLIANZE STRETTE (NO TOCCO)
002600* 1991-05-28 GC   RTCS-024    OVERFLOW TABELLA CF SEGNALATO IN
002700*                             MR ANZICHE' ABEND DIRETTO
002800* 1994-02-11 MBT  RTCS-027    SWITCH DI TRACCIA PER DIAGNOSTICA
002900*                             IN AMBIENTE DI TEST
003000* 1998-11-19 MBT  RTCS-034    Y2K - VERIFICATO: NESSUN CAMPO DATA
003100*                             A 2 CIFRE PRESENTE IN QUESTO PGM
003200* 2003-05-06 SVN  RTCS-041    ALLINEATO A CPY-T70MCR PER LA
003300*                             GESTIONE ERRORI VERSO IL CHIAMANTE
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100* switch di traccia - attivato da JCL per diagnostica RTCS-027
004200     SWITCH-0 IS WK-TRACE-SWITCH ON STATUS IS WK-TRACE-ON
004300                                OFF STATUS IS WK-TRACE-OFF.
004400*
004500 DATA DIVISION.
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900 01 WK-WORK-AREA.
005000   03 WK-OUTER-IDX                 PIC 9(04) COMP.
005100   03 WK-INNER-IDX                 PIC 9(04) COMP.
005150   03 FILLER                       PIC X(01).
005200*
005300* area diagnostica - posizione della coppia in esame convertita
005400* in forma stampabile per MR-POSITION in caso di overflow
005500 01 WK-DIAG-AREA.
005600   03 WK-DIAG-OUTER-N              PIC 9(04).
005700   03 WK-DIAG-OUTER-X REDEFINES WK-DIAG-OUTER-N
005800                                   PIC X(04).
005900   03 WK-DIAG-INNER-N              PIC 9(04).
006000   03 WK-DIAG-INNER-X REDEFINES WK-DIAG-INNER-N
006100                                   PIC X(04).
006150   03 WK-DIAG-PAIRS-N              PIC 9(04).
006160   03 WK-DIAG-PAIRS-X REDEFINES WK-DIAG-PAIRS-N
006170                                   PIC X(04).
006180   03 FILLER                       PIC X(01).
006200*
006300 LINKAGE SECTION.
006400*
006500 COPY T70MTT.
006600*
006700 COPY T70MCF.
006800*
006900 COPY T70MCR.
007000*
007100 PROCEDURE DIVISION USING TT-TABLE CF-TABLE MR.
007200*
007300 0100-MAIN-LOGIC.
007400     MOVE ZERO                     TO MR-RESULT.
007500     MOVE SPACE                    TO MR-DESCRIPTION MR-POSITION.
007600     MOVE ZERO                     TO CF-TOTAL.
007700     IF TT-TOTAL GREATER THAN 1
007800        PERFORM 0110-SCAN-OUTER-LOOP
007900            VARYING WK-OUTER-IDX FROM 1 BY 1
008000            UNTIL WK-OUTER-IDX NOT LESS THAN TT-TOTAL
008100                OR NOT MR-OK
008200     END-IF.
008300     GOBACK.
008400*
008500 0110-SCAN-OUTER-LOOP.
008600     IF WK-TRACE-ON
008650        DISPLAY 'T70R002 OUTER TRAIN: '
008660            TT-TRAIN-ID (WK-OUTER-IDX)
008800     END-IF.
008900     COMPUTE WK-INNER-IDX = WK-OUTER-IDX + 1.
009000     PERFORM 0120-SCAN-INNER-LOOP
009100         UNTIL WK-INNER-IDX GREATER THAN TT-TOTAL
009200             OR NOT MR-OK.
009300*
009400 0120-SCAN-INNER-LOOP.
009450     IF TT-PLATFORM (WK-OUTER-IDX) EQUAL
009460                              TT-PLATFORM (WK-INNER-IDX)
009600        PERFORM 0130-TEST-OVERLAP
009700     END-IF.
009800     ADD 1                         TO WK-INNER-IDX.
009900*
010000* regola di sovrapposizione: s1 < e2 AND s2 < e1 (confronti
010100* rigorosi - un treno che inizia esattamente quando l'altro
010200* finisce non e' in conflitto)
010300 0130-TEST-OVERLAP.
010400     IF TT-START-TIME (WK-OUTER-IDX) LESS THAN
010500            TT-END-TIME (WK-INNER-IDX)
010600     AND TT-START-TIME (WK-INNER-IDX) LESS THAN
010700            TT-END-TIME (WK-OUTER-IDX)
010800        PERFORM 0140-APPEND-CONFLICT-PAIR
010900     END-IF.
011000*
011100 0140-APPEND-CONFLICT-PAIR.
011200     IF CF-TOTAL NOT LESS THAN 2000
011300        PERFORM 0190-RAISE-TABLE-OVERFLOW
011400     ELSE
011500        ADD 1                      TO CF-TOTAL
011600        MOVE TT-TRAIN-ID (WK-OUTER-IDX) TO CF-TRAIN-A (CF-TOTAL)
011700        MOVE TT-TRAIN-ID (WK-INNER-IDX) TO CF-TRAIN-B (CF-TOTAL)
011800        MOVE TT-PLATFORM (WK-OUTER-IDX) TO CF-PLATFORM (CF-TOTAL)
011900     END-IF.
012000*
012100 0190-RAISE-TABLE-OVERFLOW.
012200     MOVE 90                       TO MR-RESULT.
012300     MOVE 'T70R002 - CONFLICT TABLE (CF-TABLE) OVERFLOW'
012400                                    TO MR-DESCRIPTION.
012500     MOVE WK-OUTER-IDX              TO WK-DIAG-OUTER-N.
012550     MOVE WK-INNER-IDX              TO WK-DIAG-INNER-N.
012560     MOVE CF-TOTAL                  TO WK-DIAG-PAIRS-N.
012570     IF WK-TRACE-ON
012580        DISPLAY 'T70R002 CF-TOTAL AT OVERFLOW: '
012590            WK-DIAG-PAIRS-X
012595     END-IF.
012700     STRING 'OUTER='                DELIMITED BY SIZE
012800            WK-DIAG-OUTER-X         DELIMITED BY SIZE
012900            ' INNER='               DELIMITED BY SIZE
013000            WK-DIAG-INNER-X         DELIMITED BY SIZE
013100       INTO MR-POSITION
013200     END-STRING.
