000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. T70R001.
000400 AUTHOR.        FERRARI.
000500 INSTALLATION.  MI2457 DATA CENTER.
000600 DATE-WRITTEN.  OCTOBER 1986.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* T70R001
001100* **++ programma principale batch per il controllo e la
001200*      risoluzione dei conflitti di occupazione banchina.
001300*      carica ORARIO e BANCHINE, stampa i conflitti rilevati,
001400*      richiama la risoluzione e ristampa l'orario aggiornato.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* DATA       AUT  RICHIESTA   DESCRIZIONE
001900*----------------------------------------------------------------
002000* 1986-10-14 FR   RTCS-014    PRIMA EMISSIONE - CARICA ORARIO E
002100*                             BANCHINE, STAMPA I CONFLITTI
002200* 1987-02-03 FR   RTCS-017    AGGIUNTA SEZIONE ORARIO RISOLTO
002300* 1988-06-21 FR   RTCS-019    CORRETTO DEFAULT BANCHINA MANCANTE
002400* 1990-11-09 GC   RTCS-023    GESTIONE FILE STATUS SU OPEN/READ
002500* 1992-04-17 GC   RTCS-026    PRIORITA' DI DEFAULT = 01 QUANDO
002600*                             NON VALORIZZATA NEL TRACCIATO
002700* 1994-09-30 MBT  RTCS-029    CONVERSIONE ORARIO HH:MM A DECIMALE
002800* 1996-01-12 MBT  RTCS-031    GESTITO ANCHE IL FORMATO DECIMALE
002900*                             DIRETTO NEL CAMPO ORARIO
003000* 1998-12-04 MBT  RTCS-034    Y2K - VERIFICATO: NESSUN CAMPO DATA
003100*                             A 2 CIFRE PRESENTE IN QUESTO PGM
003200* 1999-03-22 PDL  RTCS-034A   Y2K - CHIUSURA VERIFICA, NESSUNA
003300*                             MODIFICA DI CODICE RICHIESTA
003400* 2001-07-18 PDL  RTCS-037    RETURN-CODE 4 SE RESTANO CONFLITTI
003500*                             RILEVATI IN FASE DI STAMPA
003600* 2003-05-06 SVN  RTCS-041    ALLINEATO A CPY-T70MCR PER LA
003700*                             GESTIONE ERRORI DELLE ROUTINE
003800*                             RICHIAMATE (T70R002/T70R003)
003810* 2006-09-12 LDS  RTCS-044    RISCRITTO IL FORMATO DECIMALE
003820*                             DIRETTO DI TIME-TO-FLOAT (IL PUNTO
003830*                             '.' NON E' UNA CIFRA PER LA CLASS
003840*                             NUMVAL-VALID); AGGIUNTO CONTROLLO
003850*                             CAPIENZA SU PL-ENTRY E TT-TRAIN IN
003860*                             FASE DI CARICAMENTO; CORRETTO LO
003870*                             STRING DELLA RIGA ORARIO RISOLTO
003880*                             CHE LASCIAVA SPAZI DI EDITING
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700* class per la validazione dei campi orario/priorita' in input
004800     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PLATFORM-FILE          ASSIGN TO PLATFORMS
005300                                   ORGANIZATION LINE SEQUENTIAL
005400                                   FILE STATUS PL-FILE-STATUS.
005500     SELECT TIMETABLE-FILE         ASSIGN TO TIMETABLE
005600                                   ORGANIZATION LINE SEQUENTIAL
005700                                   FILE STATUS TT-FILE-STATUS.
005800     SELECT REPORT-FILE            ASSIGN TO REPORT
005900                                   ORGANIZATION LINE SEQUENTIAL
006000                                   FILE STATUS RP-FILE-STATUS.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600* tracciato banchine disponibili, una per riga, nell'ordine di
006700* scansione che la risoluzione dovra' rispettare
006800 FD  PLATFORM-FILE                 RECORDING F.
006900 01  PLATFORM-IN-REC.
007000     05 PI-PLATFORM                PIC X(04).
007100     05 FILLER                     PIC X(76).
007200*
007300* tracciato orario treni in input, una riga per occupazione
007400 FD  TIMETABLE-FILE                RECORDING F.
007500 01  TIMETABLE-IN-REC.
007600     05 TI-TRAIN-ID                PIC X(08).
007700     05 TI-PLATFORM                PIC X(04).
007800     05 TI-START-TIME-TX           PIC X(08).
007900     05 TI-END-TIME-TX             PIC X(08).
008000     05 TI-PRIORITY-TX             PIC X(02).
008100     05 TI-PRIORITY-N REDEFINES TI-PRIORITY-TX
008200                                   PIC 9(02).
008300     05 FILLER                     PIC X(50).
008400*
008500* stampa: banner, sezione conflitti, sezione orario risolto
008600 FD  REPORT-FILE                   RECORDING F.
008700 01  RPT-LINE.
008800     05 RPT-TEXT                   PIC X(124).
008900     05 FILLER                     PIC X(008).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01 WK-LITERALS.
009400   03 CC-DETECT-ROUTINE            PIC X(08) VALUE 'T70R002'.
009500   03 CC-RESOLVE-ROUTINE           PIC X(08) VALUE 'T70R003'.
009600   03 CC-DEFAULT-PLATFORM          PIC X(04) VALUE 'P1'.
009700   03 CC-DEFAULT-PRIORITY          PIC 9(02) VALUE 01.
009800   03 WK-LIT-BANNER                PIC X(43) VALUE
009900         'RAILWAY TIMETABLE CONFLICT DETECTION SYSTE
010000-        'M'.
010100   03 WK-LIT-BANNER-RULE           PIC X(43) VALUE ALL '-'.
010200   03 WK-LIT-HDG1                  PIC X(18) VALUE
010300         'DETECTED CONFLICTS'.
010400   03 WK-LIT-HDG1-RULE             PIC X(18) VALUE ALL '-'.
010500   03 WK-LIT-NO-CONFLICTS          PIC X(22) VALUE
010600         'No conflicts detected.'.
010700   03 WK-LIT-HDG2                  PIC X(28) VALUE
010800         'UPDATED TIMETABLE (Resolved)'.
010900   03 WK-LIT-HDG2-RULE             PIC X(28) VALUE ALL '-'.
010950   03 FILLER                       PIC X(01).
011000*
011100* stato dei file - convenzione FILE STATUS standard del centro
011150* MI2457
011200 01 LS-FILE-STATUSES.
011300   03 PL-FILE-STATUS               PIC XX.
011400     88 PL-FS-OK                           VALUE '00'.
011500     88 PL-FS-EOF                          VALUE '10'.
011600   03 TT-FILE-STATUS               PIC XX.
011700     88 TT-FS-OK                           VALUE '00'.
011800     88 TT-FS-EOF                          VALUE '10'.
011900   03 RP-FILE-STATUS               PIC XX.
012000     88 RP-FS-OK                           VALUE '00'.
012050   03 FILLER                       PIC X(01).
012100*
012200 01 WK-SWITCHES.
012300   03 WK-PL-EOF-SW                 PIC X     VALUE 'N'.
012400     88 PL-EOF                             VALUE 'Y'.
012500   03 WK-TT-EOF-SW                 PIC X     VALUE 'N'.
012600     88 TT-EOF                             VALUE 'Y'.
012650   03 FILLER                       PIC X(01).
012700*
012800 COPY T70MTT.
012900*
013000 COPY T70MPL.
013100*
013200 COPY T70MCF.
013300*
013400 COPY T70MCR.
013500*
013600* area di lavoro per la conversione HH:MM -> decimale
013700 01 WK-TIME-CONVERT-AREA.
013800   03 WK-TIME-TX-IN                PIC X(08).
013900   03 WK-TIME-VALUE                PIC S9(04)V9(04).
014000   03 WK-HH-TX                     PIC X(02).
014100   03 WK-HH-NUM REDEFINES WK-HH-TX PIC 9(02).
014200   03 WK-MM-TX                     PIC X(02).
014300   03 WK-MM-NUM REDEFINES WK-MM-TX PIC 9(02).
014320* RTCS-044 - area per l'analisi del formato decimale diretto
014340   03 WK-DOT-POS                   PIC 9(02) COMP.
014360   03 WK-SIG-LEN                   PIC 9(02) COMP.
014380   03 WK-FRAC-LEN                  PIC 9(02) COMP.
014400   03 WK-FRAC-TX                   PIC X(04).
014500   03 WK-FRAC-NUM REDEFINES WK-FRAC-TX
014600                                   PIC 9(04).
014650   03 FILLER                       PIC X(01).
014700*
014800 01 WK-REPORT-COUNTERS.
014900   03 WK-CF-IDX                    PIC 9(04) COMP.
015000   03 WK-TT-IDX                    PIC 9(04) COMP.
015050   03 FILLER                       PIC X(01).
015100*
015200 01 WK-DISPLAY-AREA.
015300   03 WK-START-EDIT                PIC ZZZ9.99.
015400   03 WK-END-EDIT                  PIC ZZZ9.99.
015500   03 WK-PRIORITY-EDIT             PIC Z9.
015510* RTCS-044 - contatori per l'eliminazione degli spazi di editing
015520   03 WK-START-LS                  PIC 9(02) COMP.
015525   03 WK-START-LEN                 PIC 9(02) COMP.
015530   03 WK-END-LS                    PIC 9(02) COMP.
015535   03 WK-END-LEN                   PIC 9(02) COMP.
015540   03 WK-PRIORITY-LS               PIC 9(02) COMP.
015545   03 WK-PRIORITY-LEN              PIC 9(02) COMP.
015550   03 FILLER                       PIC X(01).
015600*
015700 LOCAL-STORAGE SECTION.
015800 01 LS-NOT-USED                    PIC X.
015900*
016000 PROCEDURE DIVISION.
016100*
016200 0100-MAIN-LOGIC.
016300     PERFORM 0110-OPEN-REPORT-FILE.
016400     PERFORM 0200-LOAD-PLATFORM-TABLE.
016500     PERFORM 0300-LOAD-TIMETABLE-TABLE.
016600     PERFORM 0400-PRINT-BANNER.
016700     PERFORM 0500-DETECT-CONFLICTS.
016800     PERFORM 0600-PRINT-CONFLICT-REPORT.
016900     PERFORM 0700-RESOLVE-CONFLICTS.
017000     PERFORM 0800-PRINT-RESOLVED-TIMETABLE.
017100     PERFORM 0900-CLOSE-REPORT-FILE.
017200     PERFORM 0995-SET-RETURN-CODE.
017300     GOBACK.
017400*
017500 0110-OPEN-REPORT-FILE.
017600     OPEN OUTPUT REPORT-FILE.
017700     IF NOT RP-FS-OK
017800        DISPLAY 'REPORT FILE OPEN ERROR - FS: ' RP-FILE-STATUS
017900        PERFORM 0990-ABEND
018000     END-IF.
018100*
018200* --- CARICAMENTO BANCHINE DISPONIBILI ---
018300 0200-LOAD-PLATFORM-TABLE.
018350     MOVE ZERO                     TO PL-TOTAL.
018400     OPEN INPUT PLATFORM-FILE.
018500     IF NOT PL-FS-OK
018600        DISPLAY 'PLATFORM FILE OPEN ERROR - FS: ' PL-FILE-STATUS
018700        PERFORM 0990-ABEND
018800     END-IF.
018900     PERFORM 0210-READ-PLATFORM-REC
018950         THRU 0210-READ-PLATFORM-REC-EXIT
019000         UNTIL PL-EOF.
019100     CLOSE PLATFORM-FILE.
019200*
019300 0210-READ-PLATFORM-REC.
019400     READ PLATFORM-FILE INTO PLATFORM-IN-REC
019500        AT END
019600           SET PL-EOF TO TRUE
019700           GO TO 0210-READ-PLATFORM-REC-EXIT
019800     END-READ.
019900     IF NOT PL-FS-OK
020000        DISPLAY 'PLATFORM FILE READ ERROR - FS: ' PL-FILE-STATUS
020100        PERFORM 0990-ABEND
020200     END-IF.
020210* RTCS-044 - controllo capienza PL-ENTRY prima dell'inserimento
020220     IF PL-TOTAL NOT LESS THAN 0100
020230        DISPLAY 'PLATFORM TABLE (PL-CODE-TB) OVERFLOW - MAX 0100'
020240        PERFORM 0990-ABEND
020250     END-IF.
020260     ADD 1                         TO PL-TOTAL.
020270     MOVE PI-PLATFORM              TO PL-CODE (PL-TOTAL).
020500 0210-READ-PLATFORM-REC-EXIT.
020600     EXIT.
020700*
020800* --- CARICAMENTO ORARIO TRENI ---
020900 0300-LOAD-TIMETABLE-TABLE.
020950     MOVE ZERO                     TO TT-TOTAL.
021000     OPEN INPUT TIMETABLE-FILE.
021100     IF NOT TT-FS-OK
021200        DISPLAY 'TIMETABLE FILE OPEN ERROR - FS: ' TT-FILE-STATUS
021300        PERFORM 0990-ABEND
021400     END-IF.
021500     PERFORM 0310-READ-TIMETABLE-REC
021600         THRU 0310-READ-TIMETABLE-REC-EXIT
021700         UNTIL TT-EOF.
021800     CLOSE TIMETABLE-FILE.
021900*
022000 0310-READ-TIMETABLE-REC.
022100     READ TIMETABLE-FILE INTO TIMETABLE-IN-REC
022200        AT END
022300           SET TT-EOF TO TRUE
022400           GO TO 0310-READ-TIMETABLE-REC-EXIT
022500     END-READ.
022600     IF NOT TT-FS-OK
022700        DISPLAY 'TIMETABLE FILE READ ERROR - FS: ' TT-FILE-STATUS
022800        PERFORM 0990-ABEND
022900     END-IF.
023000     PERFORM 0320-APPEND-TIMETABLE-ROW.
023100 0310-READ-TIMETABLE-REC-EXIT.
023200     EXIT.
023300*
023400 0320-APPEND-TIMETABLE-ROW.
023410* RTCS-044 - controllo capienza TT-TRAIN prima dell'inserimento
023420     IF TT-TOTAL NOT LESS THAN 0500
023430        DISPLAY 'TIMETABLE TABLE (TT-TRAIN-TB) OVERFLOW-MAX0500'
023440        PERFORM 0990-ABEND
023450     END-IF.
023460     ADD 1                         TO TT-TOTAL.
023470     MOVE TI-TRAIN-ID              TO TT-TRAIN-ID (TT-TOTAL).
023700     PERFORM 0321-DEFAULT-PLATFORM.
023800     PERFORM 0322-DEFAULT-START-TIME.
023900     PERFORM 0323-DEFAULT-END-TIME.
024000     PERFORM 0324-DEFAULT-PRIORITY.
024100     MOVE TT-TOTAL                 TO TT-ORIG-SEQ (TT-TOTAL).
024200*
024300* RTCS-019 - banchina non valorizzata = P1
024400 0321-DEFAULT-PLATFORM.
024500     IF TI-PLATFORM EQUAL SPACE
024600        MOVE CC-DEFAULT-PLATFORM   TO TT-PLATFORM (TT-TOTAL)
024700     ELSE
024800        MOVE TI-PLATFORM           TO TT-PLATFORM (TT-TOTAL)
024900     END-IF.
025000*
025100 0322-DEFAULT-START-TIME.
025200     MOVE TI-START-TIME-TX         TO WK-TIME-TX-IN.
025300     PERFORM 0330-CONVERT-TIME-FIELD.
025400     MOVE WK-TIME-VALUE            TO TT-START-TIME (TT-TOTAL).
025500*
025600 0323-DEFAULT-END-TIME.
025700     MOVE TI-END-TIME-TX           TO WK-TIME-TX-IN.
025800     PERFORM 0330-CONVERT-TIME-FIELD.
025900     MOVE WK-TIME-VALUE            TO TT-END-TIME (TT-TOTAL).
026000*
026100* RTCS-026 - priorita' non valorizzata = 01
026200 0324-DEFAULT-PRIORITY.
026300     IF TI-PRIORITY-TX EQUAL SPACE
026400        MOVE CC-DEFAULT-PRIORITY   TO TT-PRIORITY (TT-TOTAL)
026500     ELSE
026600        MOVE TI-PRIORITY-N         TO TT-PRIORITY (TT-TOTAL)
026700     END-IF.
026800*
026900* RTCS-029/031 - time_to_float: HH:MM oppure decimale diretto;
027000* un campo non valorizzato o non numerico produce zero (0:00)
027100 0330-CONVERT-TIME-FIELD.
027200     MOVE ZERO                     TO WK-TIME-VALUE.
027300     IF WK-TIME-TX-IN NOT EQUAL SPACE
027400        IF WK-TIME-TX-IN (3:1) EQUAL ':'
027500           PERFORM 0331-CONVERT-HHMM-TIME
027600        ELSE
027700           PERFORM 0332-CONVERT-DECIMAL-TIME
027800        END-IF
027900     END-IF.
028000*
028100 0331-CONVERT-HHMM-TIME.
028200     MOVE WK-TIME-TX-IN (1:2)      TO WK-HH-TX.
028300     MOVE WK-TIME-TX-IN (4:2)      TO WK-MM-TX.
028400     IF WK-HH-TX IS NUMVAL-VALID
028500     AND WK-MM-TX IS NUMVAL-VALID
028600        IF WK-MM-NUM NOT GREATER THAN 59
028700           COMPUTE WK-TIME-VALUE ROUNDED =
028800               WK-HH-NUM + (WK-MM-NUM / 60)
028900        END-IF
029000     END-IF.
029100*
029200* RTCS-044 - individua la posizione del punto decimale; il
029210* trucco REDEFINES su cifre tutte zero-riempite non e'
029220* applicabile quando il campo contiene un vero punto '.'
029230 0332-CONVERT-DECIMAL-TIME.
029240     MOVE ZERO                     TO WK-DOT-POS WK-SIG-LEN.
029250     INSPECT WK-TIME-TX-IN TALLYING WK-DOT-POS
029260         FOR CHARACTERS BEFORE INITIAL '.'.
029270     INSPECT WK-TIME-TX-IN TALLYING WK-SIG-LEN
029280         FOR CHARACTERS BEFORE INITIAL SPACE.
029290     IF WK-DOT-POS GREATER THAN ZERO
029300     AND WK-DOT-POS LESS THAN 3
029310     AND WK-TIME-TX-IN (WK-DOT-POS + 1:1) EQUAL '.'
029320        COMPUTE WK-FRAC-LEN = WK-SIG-LEN - WK-DOT-POS - 1
029330        IF WK-FRAC-LEN GREATER THAN ZERO
029340        AND WK-FRAC-LEN LESS THAN 5
029350           PERFORM 0333-SPLIT-DECIMAL-TIME
029360        END-IF
029370     END-IF.
029380*
029390* RTCS-044 - isola ore e cifre decimali attorno al punto e le
029400* ricompone aritmeticamente - nessuna FUNCTION intrinseca
029410 0333-SPLIT-DECIMAL-TIME.
029420     MOVE '00'                     TO WK-HH-TX.
029430     IF WK-DOT-POS EQUAL 1
029440        MOVE WK-TIME-TX-IN (1:1)   TO WK-HH-TX (2:1)
029450     ELSE
029460        MOVE WK-TIME-TX-IN (1:2)   TO WK-HH-TX
029470     END-IF.
029480     MOVE SPACE                    TO WK-FRAC-TX.
029490     MOVE WK-TIME-TX-IN (WK-DOT-POS + 2:WK-FRAC-LEN)
029500                                   TO WK-FRAC-TX.
029510     INSPECT WK-FRAC-TX REPLACING ALL SPACE BY '0'.
029520     IF WK-HH-TX IS NUMVAL-VALID
029530     AND WK-FRAC-TX IS NUMVAL-VALID
029540        COMPUTE WK-TIME-VALUE ROUNDED =
029550            WK-HH-NUM + (WK-FRAC-NUM / 10000)
029560     END-IF.
029700*
029800* --- BANNER ---
029900 0400-PRINT-BANNER.
030000     INITIALIZE RPT-LINE.
030100     MOVE WK-LIT-BANNER            TO RPT-TEXT.
030200     WRITE RPT-LINE AFTER ADVANCING C01.
030300     INITIALIZE RPT-LINE.
030400     MOVE WK-LIT-BANNER-RULE       TO RPT-TEXT.
030500     WRITE RPT-LINE.
030600*
030700* --- CONTROLLO CONFLITTI (RICHIAMA T70R002) ---
030800 0500-DETECT-CONFLICTS.
030900     MOVE ZERO                     TO MR-RESULT.
031000     CALL CC-DETECT-ROUTINE USING TT-TABLE CF-TABLE MR
031100              ON EXCEPTION PERFORM 0980-RAISE-CALL-ERROR
031200          NOT ON EXCEPTION PERFORM 0510-CHECK-DETECT-RESULT
031300     END-CALL.
031400*
031500 0510-CHECK-DETECT-RESULT.
031600     IF MR-RESULT NOT EQUAL ZERO
031700        DISPLAY 'CONFLICT DETECTION ERROR: ' MR-DESCRIPTION
031800        PERFORM 0990-ABEND
031900     END-IF.
032000*
032100 0600-PRINT-CONFLICT-REPORT.
032200     INITIALIZE RPT-LINE.
032300     WRITE RPT-LINE.
032400     INITIALIZE RPT-LINE.
032500     MOVE WK-LIT-HDG1              TO RPT-TEXT.
032600     WRITE RPT-LINE.
032700     INITIALIZE RPT-LINE.
032800     MOVE WK-LIT-HDG1-RULE         TO RPT-TEXT.
032900     WRITE RPT-LINE.
033000     IF CF-TOTAL EQUAL ZERO
033100        INITIALIZE RPT-LINE
033200        MOVE WK-LIT-NO-CONFLICTS   TO RPT-TEXT
033300        WRITE RPT-LINE
033400     ELSE
033500        PERFORM 0610-PRINT-ONE-CONFLICT
033600            VARYING WK-CF-IDX FROM 1 BY 1
033700            UNTIL WK-CF-IDX GREATER THAN CF-TOTAL
033800     END-IF.
033900*
034000 0610-PRINT-ONE-CONFLICT.
034100     INITIALIZE RPT-LINE.
034200     STRING 'Train '               DELIMITED BY SIZE
034300            CF-TRAIN-A (WK-CF-IDX) DELIMITED BY SPACE
034400            ' conflicts with Train '
034500                                    DELIMITED BY SIZE
034600            CF-TRAIN-B (WK-CF-IDX) DELIMITED BY SPACE
034700            ' on Platform '        DELIMITED BY SIZE
034800            CF-PLATFORM (WK-CF-IDX)
034900                                    DELIMITED BY SPACE
035000       INTO RPT-TEXT
035100     END-STRING.
035200     WRITE RPT-LINE.
035300*
035400* --- RISOLUZIONE CONFLITTI (RICHIAMA T70R003) ---
035500 0700-RESOLVE-CONFLICTS.
035600     MOVE ZERO                     TO MR-RESULT.
035700     CALL CC-RESOLVE-ROUTINE USING TT-TABLE PL-TABLE MR
035800              ON EXCEPTION PERFORM 0980-RAISE-CALL-ERROR
035900          NOT ON EXCEPTION PERFORM 0710-CHECK-RESOLVE-RESULT
036000     END-CALL.
036100*
036200 0710-CHECK-RESOLVE-RESULT.
036300     IF MR-RESULT NOT EQUAL ZERO
036400        DISPLAY 'CONFLICT RESOLUTION ERROR: ' MR-DESCRIPTION
036500        PERFORM 0990-ABEND
036600     END-IF.
036700*
036800 0800-PRINT-RESOLVED-TIMETABLE.
036900     INITIALIZE RPT-LINE.
037000     WRITE RPT-LINE.
037100     INITIALIZE RPT-LINE.
037200     MOVE WK-LIT-HDG2              TO RPT-TEXT.
037300     WRITE RPT-LINE.
037400     INITIALIZE RPT-LINE.
037500     MOVE WK-LIT-HDG2-RULE         TO RPT-TEXT.
037600     WRITE RPT-LINE.
037700     PERFORM 0810-PRINT-ONE-TRAIN
037800         VARYING WK-TT-IDX FROM 1 BY 1
037900         UNTIL WK-TT-IDX GREATER THAN TT-TOTAL.
038000*
038100 0810-PRINT-ONE-TRAIN.
038200     COMPUTE WK-START-EDIT ROUNDED = TT-START-TIME (WK-TT-IDX).
038300     COMPUTE WK-END-EDIT ROUNDED   = TT-END-TIME (WK-TT-IDX).
038400     MOVE TT-PRIORITY (WK-TT-IDX)  TO WK-PRIORITY-EDIT.
038410* RTCS-044 - elimina gli spazi di editing prima dello STRING,
038420* altrimenti un'ora o una priorita' a una cifra lasciano spazi
038430* superflui nella riga di stampa (niente FUNCTION disponibile)
038440     MOVE ZERO TO WK-START-LS WK-END-LS WK-PRIORITY-LS.
038450     INSPECT WK-START-EDIT    TALLYING WK-START-LS
038460                              FOR LEADING SPACE.
038470     INSPECT WK-END-EDIT      TALLYING WK-END-LS
038480                              FOR LEADING SPACE.
038490     INSPECT WK-PRIORITY-EDIT TALLYING WK-PRIORITY-LS
038492                              FOR LEADING SPACE.
038494     COMPUTE WK-START-LEN    = 7 - WK-START-LS.
038496     COMPUTE WK-END-LEN      = 7 - WK-END-LS.
038498     COMPUTE WK-PRIORITY-LEN = 2 - WK-PRIORITY-LS.
038500     INITIALIZE RPT-LINE.
038600     STRING 'Train '               DELIMITED BY SIZE
038700            TT-TRAIN-ID (WK-TT-IDX)
038800                                    DELIMITED BY SPACE
038900            ' | Platform: '        DELIMITED BY SIZE
039000            TT-PLATFORM (WK-TT-IDX)
039100                                    DELIMITED BY SPACE
039200            ' | Start: '           DELIMITED BY SIZE
039300            WK-START-EDIT (WK-START-LS + 1:WK-START-LEN)
039310                                    DELIMITED BY SIZE
039400            ' | End: '             DELIMITED BY SIZE
039500            WK-END-EDIT (WK-END-LS + 1:WK-END-LEN)
039510                                    DELIMITED BY SIZE
039600            ' | Priority: '        DELIMITED BY SIZE
039700            WK-PRIORITY-EDIT (WK-PRIORITY-LS + 1:WK-PRIORITY-LEN)
039710                                    DELIMITED BY SIZE
039800       INTO RPT-TEXT
039900     END-STRING.
040000     WRITE RPT-LINE.
040100*
040200 0900-CLOSE-REPORT-FILE.
040300     CLOSE REPORT-FILE.
040400*
040500* RTCS-037 - segnala in RETURN-CODE la presenza di conflitti
040600 0995-SET-RETURN-CODE.
040700     IF CF-TOTAL EQUAL ZERO
040800        MOVE ZERO                  TO RETURN-CODE
040900     ELSE
041000        MOVE 4                     TO RETURN-CODE
041100     END-IF.
041200*
041300* --- ERRORI RUNTIME ---
041400 0980-RAISE-CALL-ERROR.
041500     DISPLAY 'CALL EXCEPTION RAISED BY MAIN DRIVER'.
041600     PERFORM 0990-ABEND.
041700*
041800 0990-ABEND.
041900     MOVE 16                       TO RETURN-CODE.
042000     GOBACK.
