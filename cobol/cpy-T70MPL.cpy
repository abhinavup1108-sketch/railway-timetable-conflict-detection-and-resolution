000100*----------------------------------------------------------------
000200* T70MPL  -  AVAILABLE PLATFORM WORKING TABLE
000300* loaded from PLATFORMS in priority-of-consideration order; the
000400* resolution routine scans PL-CODE in this same table order when
000500* it hunts for a free or least-blocked platform.
000600* no VALUE clauses - this table is COPYd into LINKAGE SECTION
000650* in T70R003; PL-TOTAL is zeroed explicitly by T70R001 before
000660* the platform load loop.
000670*----------------------------------------------------------------
000800 01 PL-TABLE.
000900   03 PL-TOTAL                PIC 9(4) COMP.
001000   03 PL-CODE-TB.
001100     05 PL-ENTRY OCCURS 0 TO 0100 TIMES
001200                 DEPENDING ON PL-TOTAL
001300                 INDEXED BY PL-IDX.
001400       07 PL-CODE                PIC X(04).
002100       07 FILLER                 PIC X(04).
