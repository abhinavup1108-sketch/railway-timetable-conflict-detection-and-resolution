000100*----------------------------------------------------------------
000200* T70MTT  -  TRAIN TIMETABLE WORKING TABLE
000300* one entry per train schedule record, loaded from TIMETABLE
000400* input in file order; the table is shared UNCHANGED (detection)
000500* or IN-OUT (resolution) across T70R001/T70R002/T70R003.
000600* no VALUE clauses - this table is COPYd into LINKAGE SECTION
000650* in T70R002/T70R003; TT-TOTAL is zeroed explicitly by T70R001
000660* before the timetable load loop.
000670*----------------------------------------------------------------
000800 01 TT-TABLE.
000900   03 TT-TOTAL                PIC 9(4) COMP.
001000   03 TT-TRAIN-TB.
001100     05 TT-TRAIN OCCURS 0 TO 0500 TIMES
001200                 DEPENDING ON TT-TOTAL
001300                 INDEXED BY TT-IDX TT-IDX2.
001400       07 TT-TRAIN-ID            PIC X(08).
001500       07 TT-PLATFORM            PIC X(04).
001600       07 TT-START-TIME          PIC S9(04)V9(04).
001700       07 TT-END-TIME            PIC S9(04)V9(04).
001800       07 TT-PRIORITY            PIC 9(02).
002400*
002500* input sequence number, kept so a non-stable exchange sort in
002600* T70R003 can still break start-time ties in load order
002700       07 TT-ORIG-SEQ            PIC 9(04) COMP.
002800       07 FILLER                 PIC X(08).
