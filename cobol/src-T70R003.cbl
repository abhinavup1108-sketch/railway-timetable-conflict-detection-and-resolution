000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. T70R003.
000400 AUTHOR.        FERRARI.
000500 INSTALLATION.  MI2457 DATA CENTER.
000600 DATE-WRITTEN.  NOVEMBER 1986.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* T70R003
001100* **++ routine richiamata da T70R001 - risolve i conflitti di
001200*      banchina rilevati su TT-TABLE: ordina l'orario per ora di
001300*      partenza originale, poi per ciascun treno in ordine
001400*      ricalcola il gruppo dei conflitti correnti e, se il treno
001450*      e' quello a priorita' piu' alta del gruppo, lo sposta
001475*      sulla prima banchina libera oppure, in mancanza, su
001485*      quella con il ritardo minimo. l'ordine di stampa (TT-TABLE)
001700*      resta quello
001800*      di ordinamento iniziale: gli spostamenti successivi non
001900*      riordinano la tabella.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* DATA       AUT  RICHIESTA   DESCRIZIONE
002400*----------------------------------------------------------------
002500* 1986-11-03 FR   RTCS-014    PRIMA EMISSIONE - ORDINAMENTO A
002600*                             BOLLE E RIASSEGNAZIONE BANCHINA
002700* 1987-02-10 FR   RTCS-017    CORRETTA DISEGUAGLIANZA STRETTA
002800*                             NEL TEST DI SOVRAPPOSIZIONE
002900* 1989-08-14 GC   RTCS-021    CHIAVE DI PAREGGIO TT-ORIG-SEQ PER
003000*                             RENDERE STABILE L'ORDINAMENTO
003100* 1992-03-02 GC   RTCS-025    RITARDO MINIMO STRETTO SULLE
003200*                             BANCHINE ALTERNATIVE (TIE = RESTA)
003300* 1994-02-11 MBT  RTCS-027    SWITCH DI TRACCIA PER DIAGNOSTICA
003400*                             IN AMBIENTE DI TEST
003500* 1997-07-09 MBT  RTCS-032    LIMITE DI SICUREZZA SUL NUMERO DI
003550*                             RIPASSATE PER TRENO (NO LOOP
003560*                             INFINITI)
003700* 1998-11-19 MBT  RTCS-034    Y2K - VERIFICATO: NESSUN CAMPO DATA
003800*                             A 2 CIFRE PRESENTE IN QUESTO PGM
003900* 2003-05-06 SVN  RTCS-041    ALLINEATO A CPY-T70MCR PER LA
004000*                             GESTIONE ERRORI VERSO IL CHIAMANTE
004100*----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-370.
004600 OBJECT-COMPUTER.    IBM-370.
004700 SPECIAL-NAMES.
004800* switch di traccia - attivato da JCL per diagnostica RTCS-027
004900     SWITCH-1 IS WK-TRACE-SWITCH ON STATUS IS WK-TRACE-ON
005000                                OFF STATUS IS WK-TRACE-OFF.
005100*
005200 DATA DIVISION.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 01 WK-SORT-AREA.
005700   03 WK-SORT-I                    PIC 9(04) COMP.
005800   03 WK-SORT-J                    PIC 9(04) COMP.
005900   03 WK-SORT-SWAPPED-SW           PIC X     VALUE 'N'.
006000     88 WK-SORT-SWAPPED                   VALUE 'Y'.
006100   03 WK-OUT-OF-ORDER-SW           PIC X     VALUE 'N'.
006200     88 WK-OUT-OF-ORDER                   VALUE 'Y'.
006250   03 FILLER                       PIC X(01).
006300*
006400* riga di appoggio per lo scambio nell'ordinamento a bolle -
006500* stessa forma di una riga TT-TRAIN, usata come area di comodo
006600 01 WK-SWAP-ROW.
006700   03 WK-SWAP-TRAIN-ID             PIC X(08).
006800   03 WK-SWAP-PLATFORM             PIC X(04).
006900   03 WK-SWAP-START-TIME           PIC S9(04)V9(04).
007000   03 WK-SWAP-END-TIME             PIC S9(04)V9(04).
007100   03 WK-SWAP-PRIORITY             PIC 9(02).
007200   03 WK-SWAP-ORIG-SEQ             PIC 9(04) COMP.
007250   03 FILLER                       PIC X(08).
007300*
007400* area di lavoro del ciclo di risoluzione per-treno
007500 01 WK-RESOLVE-AREA.
007600   03 WK-CURRENT-IDX               PIC 9(04) COMP.
007700   03 WK-OTHER-IDX                 PIC 9(04) COMP.
007800   03 WK-PASS-COUNT                PIC 9(04) COMP.
007900   03 WK-MIN-PRIORITY-VALUE        PIC 9(02).
008000   03 WK-MIN-PRIORITY-IDX          PIC 9(04) COMP.
008200   03 WK-KEEP-GOING-SW             PIC X     VALUE 'N'.
008300     88 WK-KEEP-GOING                     VALUE 'Y'.
008350   03 FILLER                       PIC X(01).
008400*
008500* tavola di appoggio dei conflitti del treno corrente, popolata
008600* a ogni ripassata da 0310-COLLECT-CONFLICT-GROUP
008700 01 WK-CONFLICT-TABLE.
008800   03 WC-TOTAL                     PIC 9(04) COMP VALUE ZERO.
008900   03 WC-MEMBER-TB.
009000     05 WC-MEMBER OCCURS 0 TO 0500 TIMES
009100                  DEPENDING ON WC-TOTAL
009200                  INDEXED BY WC-IDX.
009300       07 WC-MEMBER-IDX            PIC 9(04) COMP.
009400       07 FILLER                   PIC X(04).
009500*
009600* area di lavoro della scelta banchina per il treno da spostare
009700 01 WK-PLATFORM-CHOICE-AREA.
009800   03 WK-BLOCK-MAX-END             PIC S9(04)V9(04).
009900   03 WK-BEST-DELAY                PIC S9(04)V9(04).
010000   03 WK-BEST-PLATFORM             PIC X(04).
010100   03 WK-CAND-PLATFORM             PIC X(04).
010200   03 WK-CAND-DELAY                PIC S9(04)V9(04).
010300   03 WK-BLOCK-FOUND-SW            PIC X     VALUE 'N'.
010400     88 WK-BLOCK-FOUND                    VALUE 'Y'.
010500   03 WK-FREE-PLATFORM-FOUND-SW    PIC X     VALUE 'N'.
010600     88 WK-FREE-PLATFORM-FOUND            VALUE 'Y'.
010650   03 FILLER                       PIC X(01).
010700*
010800* diagnostica - indice del treno corrente in forma stampabile,
010900* usata da MR-POSITION in caso di overflow della tabella WC
011000 01 WK-DIAG-AREA.
011100   03 WK-DIAG-CURRENT-N            PIC 9(04).
011200   03 WK-DIAG-CURRENT-X REDEFINES WK-DIAG-CURRENT-N
011300                                   PIC X(04).
011320   03 WK-DIAG-GROUP-N              PIC 9(04).
011340   03 WK-DIAG-GROUP-X REDEFINES WK-DIAG-GROUP-N
011360                                   PIC X(04).
011380   03 WK-DIAG-PASS-N               PIC 9(04).
011385   03 WK-DIAG-PASS-X REDEFINES WK-DIAG-PASS-N
011390                                   PIC X(04).
011395   03 FILLER                       PIC X(01).
011400*
011500 LINKAGE SECTION.
011600*
011700 COPY T70MTT.
011800*
011900 COPY T70MPL.
012000*
012100 COPY T70MCR.
012200*
012300 PROCEDURE DIVISION USING TT-TABLE PL-TABLE MR.
012400*
012500 0100-MAIN-LOGIC.
012600     MOVE ZERO                     TO MR-RESULT.
012700     MOVE SPACE                    TO MR-DESCRIPTION MR-POSITION.
012800     IF TT-TOTAL GREATER THAN 1
012900        PERFORM 0200-SORT-BY-START-TIME
013000     END-IF.
013100     IF MR-OK AND TT-TOTAL GREATER THAN ZERO
013200        PERFORM 0300-RESOLVE-ALL-TRAINS
013300             VARYING WK-CURRENT-IDX FROM 1 BY 1
013400             UNTIL WK-CURRENT-IDX GREATER THAN TT-TOTAL
013500                 OR NOT MR-OK
013600     END-IF.
013700     GOBACK.
013800*
013900*----------------------------------------------------------------
014000* RTCS-021 - ORDINAMENTO A BOLLE, STABILE TRAMITE TT-ORIG-SEQ
014100*----------------------------------------------------------------
014200 0200-SORT-BY-START-TIME.
014300     COMPUTE WK-SORT-I = TT-TOTAL - 1.
014400     PERFORM 0210-SORT-OUTER-PASS
014500         VARYING WK-SORT-I FROM WK-SORT-I BY -1
014600         UNTIL WK-SORT-I LESS THAN 1.
014700*
014800 0210-SORT-OUTER-PASS.
014900     MOVE 'N'                      TO WK-SORT-SWAPPED-SW.
015000     PERFORM 0220-SORT-INNER-PASS
015100         VARYING WK-SORT-J FROM 1 BY 1
015200         UNTIL WK-SORT-J GREATER THAN WK-SORT-I.
015300     IF NOT WK-SORT-SWAPPED
015400        MOVE 1                     TO WK-SORT-I
015500     END-IF.
015600*
015700 0220-SORT-INNER-PASS.
015800     PERFORM 0230-TEST-ORDER.
015900     IF WK-OUT-OF-ORDER
016000        PERFORM 0240-SWAP-TRAIN-ROWS
016100        MOVE 'Y'                   TO WK-SORT-SWAPPED-SW
016200     END-IF.
016300*
016400* condizione di scambio: start-time in ordine decrescente,
016450* oppure start-time uguali e sequenza di caricamento in
016460* ordine decrescente (RTCS-021 - rende esplicita la
016470* stabilita' dell'ordinamento)
016700 0230-TEST-ORDER.
016800     MOVE 'N'                      TO WK-OUT-OF-ORDER-SW.
016900     IF TT-START-TIME (WK-SORT-J) GREATER THAN
017000            TT-START-TIME (WK-SORT-J + 1)
017100        SET WK-OUT-OF-ORDER        TO TRUE
017200     ELSE
017300        IF TT-START-TIME (WK-SORT-J) EQUAL
017400               TT-START-TIME (WK-SORT-J + 1)
017500        AND TT-ORIG-SEQ (WK-SORT-J) GREATER THAN
017600               TT-ORIG-SEQ (WK-SORT-J + 1)
017700           SET WK-OUT-OF-ORDER     TO TRUE
017800        END-IF
017900     END-IF.
018000*
018100 0240-SWAP-TRAIN-ROWS.
018200     MOVE TT-TRAIN-ID   (WK-SORT-J)   TO WK-SWAP-TRAIN-ID.
018300     MOVE TT-PLATFORM   (WK-SORT-J)   TO WK-SWAP-PLATFORM.
018400     MOVE TT-START-TIME (WK-SORT-J)   TO WK-SWAP-START-TIME.
018500     MOVE TT-END-TIME   (WK-SORT-J)   TO WK-SWAP-END-TIME.
018600     MOVE TT-PRIORITY   (WK-SORT-J)   TO WK-SWAP-PRIORITY.
018700     MOVE TT-ORIG-SEQ   (WK-SORT-J)   TO WK-SWAP-ORIG-SEQ.
018800*
018900     MOVE TT-TRAIN-ID   (WK-SORT-J + 1)
018910                                 TO TT-TRAIN-ID   (WK-SORT-J).
019000     MOVE TT-PLATFORM   (WK-SORT-J + 1)
019010                                 TO TT-PLATFORM   (WK-SORT-J).
019100     MOVE TT-START-TIME (WK-SORT-J + 1)
019110                                 TO TT-START-TIME (WK-SORT-J).
019200     MOVE TT-END-TIME   (WK-SORT-J + 1)
019210                                 TO TT-END-TIME   (WK-SORT-J).
019300     MOVE TT-PRIORITY   (WK-SORT-J + 1)
019310                                 TO TT-PRIORITY   (WK-SORT-J).
019400     MOVE TT-ORIG-SEQ   (WK-SORT-J + 1)
019410                                 TO TT-ORIG-SEQ   (WK-SORT-J).
019500*
019600     MOVE WK-SWAP-TRAIN-ID   TO TT-TRAIN-ID   (WK-SORT-J + 1).
019700     MOVE WK-SWAP-PLATFORM   TO TT-PLATFORM   (WK-SORT-J + 1).
019800     MOVE WK-SWAP-START-TIME TO TT-START-TIME (WK-SORT-J + 1).
019900     MOVE WK-SWAP-END-TIME   TO TT-END-TIME   (WK-SORT-J + 1).
020000     MOVE WK-SWAP-PRIORITY   TO TT-PRIORITY   (WK-SORT-J + 1).
020100     MOVE WK-SWAP-ORIG-SEQ   TO TT-ORIG-SEQ   (WK-SORT-J + 1).
020200*
020300*----------------------------------------------------------------
020400* RISOLUZIONE PER-TRENO - RIPASSATE FINO A NESSUN CONFLITTO O
020500* FINO A QUANDO IL TRENO CORRENTE NON E' IL PIU' PRIORITARIO
020600*----------------------------------------------------------------
020700 0300-RESOLVE-ALL-TRAINS.
020800     MOVE ZERO                     TO WK-PASS-COUNT.
020900     SET WK-KEEP-GOING              TO TRUE.
021000     PERFORM 0310-RESOLVE-ONE-PASS
021100         UNTIL NOT WK-KEEP-GOING
021200             OR WK-PASS-COUNT NOT LESS THAN 0100
021300             OR NOT MR-OK.
021400*
021500 0310-RESOLVE-ONE-PASS.
021600     ADD 1                         TO WK-PASS-COUNT.
021700     MOVE 'N'                      TO WK-KEEP-GOING-SW.
021800     PERFORM 0320-COLLECT-CONFLICT-GROUP.
021900     IF MR-OK
022000        IF WC-TOTAL GREATER THAN ZERO
022100           PERFORM 0330-FIND-MIN-PRIORITY-MEMBER
022200           IF WK-MIN-PRIORITY-IDX EQUAL WK-CURRENT-IDX
022300              PERFORM 0400-MOVE-CURRENT-TRAIN
022400              SET WK-KEEP-GOING    TO TRUE
022500           END-IF
022600        END-IF
022700     END-IF.
022800*
022900* raccoglie in WC-MEMBER-TB ogni altro treno sulla stessa
023000* banchina del treno corrente il cui intervallo si sovrappone
023100 0320-COLLECT-CONFLICT-GROUP.
023200     MOVE ZERO                     TO WC-TOTAL.
023300     PERFORM 0321-SCAN-FOR-CONFLICT
023400         VARYING WK-OTHER-IDX FROM 1 BY 1
023500         UNTIL WK-OTHER-IDX GREATER THAN TT-TOTAL
023600             OR NOT MR-OK.
023650     IF WK-TRACE-ON
023660        MOVE WC-TOTAL              TO WK-DIAG-GROUP-N
023670        DISPLAY 'T70R003 GROUP SIZE: ' WK-DIAG-GROUP-X
023680            ' FOR TRAIN: ' TT-TRAIN-ID (WK-CURRENT-IDX)
023690     END-IF.
023700*
023800 0321-SCAN-FOR-CONFLICT.
023900     IF WK-OTHER-IDX NOT EQUAL WK-CURRENT-IDX
024000     AND TT-PLATFORM (WK-OTHER-IDX) EQUAL
024100                              TT-PLATFORM (WK-CURRENT-IDX)
024200        IF TT-START-TIME (WK-CURRENT-IDX) LESS THAN
024300               TT-END-TIME (WK-OTHER-IDX)
024400        AND TT-START-TIME (WK-OTHER-IDX) LESS THAN
024500               TT-END-TIME (WK-CURRENT-IDX)
024600           PERFORM 0322-APPEND-CONFLICT-MEMBER
024700        END-IF
024800     END-IF.
024900*
025000 0322-APPEND-CONFLICT-MEMBER.
025100     IF WC-TOTAL NOT LESS THAN 0500
025200        PERFORM 0900-RAISE-TABLE-OVERFLOW
025300     ELSE
025400        ADD 1                      TO WC-TOTAL
025500        MOVE WK-OTHER-IDX          TO WC-MEMBER-IDX (WC-TOTAL)
025600     END-IF.
025700*
025800* il minimo e' cercato con un confronto stretto (<) in modo che,
025900* a parita' di priorita', vinca il treno corrente (RTCS-025)
026000 0330-FIND-MIN-PRIORITY-MEMBER.
026100     MOVE TT-PRIORITY (WK-CURRENT-IDX) TO WK-MIN-PRIORITY-VALUE.
026200     MOVE WK-CURRENT-IDX               TO WK-MIN-PRIORITY-IDX.
026300     PERFORM 0331-TEST-GROUP-MEMBER
026400         VARYING WC-IDX FROM 1 BY 1
026500         UNTIL WC-IDX GREATER THAN WC-TOTAL.
026600*
026700 0331-TEST-GROUP-MEMBER.
026800     MOVE WC-MEMBER-IDX (WC-IDX)    TO WK-OTHER-IDX.
026900     IF TT-PRIORITY (WK-OTHER-IDX) LESS THAN
026950            WK-MIN-PRIORITY-VALUE
027000        MOVE TT-PRIORITY (WK-OTHER-IDX) TO WK-MIN-PRIORITY-VALUE
027100        MOVE WK-OTHER-IDX               TO WK-MIN-PRIORITY-IDX
027200     END-IF.
027300*
027400*----------------------------------------------------------------
027500* IL TRENO CORRENTE E' IL PIU' PRIORITARIO DEL GRUPPO E DEVE
027600* ESSERE SPOSTATO - PIANO DEFAULT SULLA BANCHINA ATTUALE, POI
027700* SCANSIONE DELLE BANCHINE ALTERNATIVE IN ORDINE DI LISTA
027800*----------------------------------------------------------------
027900 0400-MOVE-CURRENT-TRAIN.
028000     PERFORM 0410-SET-DEFAULT-PLAN.
028100     MOVE 'N'                      TO WK-FREE-PLATFORM-FOUND-SW.
028200     IF PL-TOTAL GREATER THAN ZERO
028300        PERFORM 0420-SCAN-ONE-PLATFORM
028400            VARYING PL-IDX FROM 1 BY 1
028500            UNTIL PL-IDX GREATER THAN PL-TOTAL
028600                OR WK-FREE-PLATFORM-FOUND
028700     END-IF.
028800     MOVE WK-BEST-PLATFORM
028850                            TO TT-PLATFORM (WK-CURRENT-IDX).
028900     ADD WK-BEST-DELAY TO TT-START-TIME (WK-CURRENT-IDX)
029000                           TT-END-TIME   (WK-CURRENT-IDX).
029100     IF WK-TRACE-ON
029200        DISPLAY 'T70R003 MOVED: ' TT-TRAIN-ID (WK-CURRENT-IDX)
029300            ' TO ' WK-BEST-PLATFORM ' DELAY ' WK-BEST-DELAY
029400     END-IF.
029500*
029600* piano di default: resta sulla banchina attuale, ritardo pari
029700* alla fine piu' tardiva fra i treni del gruppo meno l'inizio
029800 0410-SET-DEFAULT-PLAN.
029900     MOVE TT-PLATFORM (WK-CURRENT-IDX) TO WK-BEST-PLATFORM.
030000     MOVE WC-MEMBER-IDX (1)             TO WK-OTHER-IDX.
030100     MOVE TT-END-TIME (WK-OTHER-IDX)    TO WK-BLOCK-MAX-END.
030200     PERFORM 0411-MAX-END-OF-GROUP
030300         VARYING WC-IDX FROM 2 BY 1
030400         UNTIL WC-IDX GREATER THAN WC-TOTAL.
030500     COMPUTE WK-BEST-DELAY =
030600         WK-BLOCK-MAX-END - TT-START-TIME (WK-CURRENT-IDX).
030700*
030800 0411-MAX-END-OF-GROUP.
030900     MOVE WC-MEMBER-IDX (WC-IDX)     TO WK-OTHER-IDX.
031000     IF TT-END-TIME (WK-OTHER-IDX) GREATER THAN WK-BLOCK-MAX-END
031100        MOVE TT-END-TIME (WK-OTHER-IDX) TO WK-BLOCK-MAX-END
031200     END-IF.
031300*
031400* valuta una banchina alternativa della lista; se e' libera la
031500* sceglie subito (ritardo zero), altrimenti la confronta con il
031600* miglior ritardo trovato finora con diseguaglianza stretta
031700* (a parita' vince il candidato gia' trovato - RTCS-025)
031800 0420-SCAN-ONE-PLATFORM.
031900     MOVE PL-CODE (PL-IDX)          TO WK-CAND-PLATFORM.
032000     IF WK-CAND-PLATFORM NOT EQUAL TT-PLATFORM (WK-CURRENT-IDX)
032100        PERFORM 0430-COMPUTE-BLOCKING-SET
032200        IF NOT WK-BLOCK-FOUND
032300           MOVE WK-CAND-PLATFORM    TO WK-BEST-PLATFORM
032400           MOVE ZERO                TO WK-BEST-DELAY
032500           SET WK-FREE-PLATFORM-FOUND TO TRUE
032600        ELSE
032700           IF WK-CAND-DELAY LESS THAN WK-BEST-DELAY
032800              MOVE WK-CAND-PLATFORM TO WK-BEST-PLATFORM
032900              MOVE WK-CAND-DELAY    TO WK-BEST-DELAY
033000           END-IF
033100        END-IF
033200     END-IF.
033300*
033400* insieme bloccante: treni sulla banchina candidata il cui
033500* intervallo si sovrappone a quello del treno corrente
033600 0430-COMPUTE-BLOCKING-SET.
033700     MOVE 'N'                       TO WK-BLOCK-FOUND-SW.
033800     MOVE ZERO                      TO WK-BLOCK-MAX-END.
033900     PERFORM 0431-TEST-BLOCKING-TRAIN
034000         VARYING WK-OTHER-IDX FROM 1 BY 1
034100         UNTIL WK-OTHER-IDX GREATER THAN TT-TOTAL.
034200     IF WK-BLOCK-FOUND
034300        COMPUTE WK-CAND-DELAY =
034400            WK-BLOCK-MAX-END - TT-START-TIME (WK-CURRENT-IDX)
034500     END-IF.
034600*
034700 0431-TEST-BLOCKING-TRAIN.
034800     IF WK-OTHER-IDX NOT EQUAL WK-CURRENT-IDX
034900     AND TT-PLATFORM (WK-OTHER-IDX) EQUAL WK-CAND-PLATFORM
035000        IF TT-START-TIME (WK-CURRENT-IDX) LESS THAN
035100               TT-END-TIME (WK-OTHER-IDX)
035200        AND TT-START-TIME (WK-OTHER-IDX) LESS THAN
035300               TT-END-TIME (WK-CURRENT-IDX)
035400           SET WK-BLOCK-FOUND       TO TRUE
035500           IF TT-END-TIME (WK-OTHER-IDX) GREATER THAN
035600                  WK-BLOCK-MAX-END
035700              MOVE TT-END-TIME (WK-OTHER-IDX) TO WK-BLOCK-MAX-END
035800           END-IF
035900        END-IF
036000     END-IF.
036100*
036200* RTCS-032 - overflow della tavola di lavoro dei conflitti;
036300* non dovrebbe mai accadere con un orario di dimensioni normali
036400 0900-RAISE-TABLE-OVERFLOW.
036500     MOVE 91                        TO MR-RESULT.
036600     MOVE 'T70R003 - CONFLICT WORK TABLE (WC-MEMBER-TB) OVERFLOW'
036700                                     TO MR-DESCRIPTION.
036800     MOVE WK-CURRENT-IDX             TO WK-DIAG-CURRENT-N.
036820     MOVE WK-PASS-COUNT              TO WK-DIAG-PASS-N.
036900     STRING 'CUR='                  DELIMITED BY SIZE
037000            WK-DIAG-CURRENT-X        DELIMITED BY SIZE
037050            ' PASS='                 DELIMITED BY SIZE
037060            WK-DIAG-PASS-X           DELIMITED BY SIZE
037100       INTO MR-POSITION
037200     END-STRING.
