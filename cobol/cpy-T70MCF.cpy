000100*----------------------------------------------------------------
000200* T70MCF  -  DETECTED CONFLICT PAIR TABLE
000300* built by T70R002 in nested-loop (outer asc / inner asc) order;
000400* T70R001 walks it exactly once, in this same order, to print the
000500* DETECTED CONFLICTS section.
000600* no VALUE clauses - this table is COPYd into LINKAGE SECTION
000650* in T70R002; CF-TOTAL is zeroed explicitly at 0100-MAIN-LOGIC
000660* in T70R002 before the scan begins.
000670*----------------------------------------------------------------
000800 01 CF-TABLE.
000900   03 CF-TOTAL                PIC 9(4) COMP.
001000   03 CF-PAIR-TB.
001100     05 CF-PAIR OCCURS 0 TO 2000 TIMES
001200                DEPENDING ON CF-TOTAL
001300                INDEXED BY CF-IDX.
001400       07 CF-TRAIN-A             PIC X(08).
001500       07 CF-TRAIN-B             PIC X(08).
001600       07 CF-PLATFORM            PIC X(04).
001700       07 FILLER                 PIC X(06).
