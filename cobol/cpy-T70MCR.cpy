000100*----------------------------------------------------------------
000200* T70MCR  -  CALLED ROUTINE RESULT/CONTROL AREA
000300* returned by T70R002 and T70R003 to their caller; mirrors the
000400* shop-standard MR result block used across the CALLed routines
000500* at MI2457 (RESULT 00 = ok, non-zero = table-capacity overflow).
000600* shared between WORKING-STORAGE (T70R001) and LINKAGE SECTION
000650* (T70R002/T70R003) - no VALUE clauses; each CALLed routine
000660* clears its own fields on entry at 0100-MAIN-LOGIC.
000800 01 MR.
000900   03 MR-RESULT                PIC 9(04) COMP.
001000     88 MR-OK                            VALUE ZERO.
001100     88 MR-TABLE-OVERFLOW                VALUE 90 THRU 99.
001200   03 MR-DESCRIPTION           PIC X(50).
001300   03 MR-POSITION              PIC X(20).
001400   03 FILLER                  PIC X(06).
